000010*-----------------------------------------------------------------
000020* X61MCR
000030* **++ result/commarea protocol returned by X61P002 and X61P003
000040* to their caller.  MR-RESULT space means "accepted"; any other
000050* 2-character value is one of the reject codes in SPEC BUSINESS
000060* RULES (FM/SZ/GR/IT/DV).
000070*-----------------------------------------------------------------
000080 01  MR.
000090     05  MR-RESULT                  PIC X(2)   VALUE SPACE.
000100         88  MR-OK                      VALUE SPACE.
000110         88  MR-BAD-FORMAT              VALUE 'FM'.
000120         88  MR-BAD-SIZE                VALUE 'SZ'.
000130         88  MR-BAD-GRADE               VALUE 'GR'.
000140         88  MR-NO-IT-VALUE             VALUE 'IT'.
000150         88  MR-BAD-DEVIATION           VALUE 'DV'.
000160     05  MR-POSITION                   PIC X(20)  VALUE SPACE.
000170     05  MR-DESCRIPTION                PIC X(40)  VALUE SPACE.
000180     05  FILLER                        PIC X(8).
