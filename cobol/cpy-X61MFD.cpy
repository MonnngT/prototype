000010*-----------------------------------------------------------------
000020* X61MFD
000030* **++ fundamental-deviation table, letters h/g/f/k/m by the
000040* same 13 size segments as X61MIT, in micrometres.  Compiled-in
000050* constants - loaded by REDEFINES of a packed literal, one row
000060* per letter: 13 signed values (sign leading separate, 3 chars
000070* each), 39 characters per row, 5 rows.  Larger-size catch-all
000080* values are simply repeated across the remaining segments.
000090*-----------------------------------------------------------------
000100 01  WK-FD-TABLE-LITERAL.
000110     05  FILLER                     PIC X(195) VALUE
000120         '+00+00+00+00+00+00+00+00+00+00+00+00+00'
000130      -  '-02-04-05-06-07-09-10-12-14-15-15-15-15'
000140      -  '-06-10-13-16-20-25-30-30-30-30-30-30-30'
000150      -  '+00+00+00+00+00+00+00+00+00+00+00+00+00'
000160      -  '+02+04+06+07+08+09+09+09+09+09+09+09+09'.
000170*
000180 01  WK-FD-TABLE REDEFINES WK-FD-TABLE-LITERAL.
000190     05  FD-ROW OCCURS 5 TIMES INDEXED BY FD-ROW-IDX.
000200         10  FD-SEG-VAL OCCURS 13 TIMES
000210                        INDEXED BY FD-SEG-IDX
000220                                    PIC S9(2)
000230                                    SIGN LEADING SEPARATE CHARACTER.
000240*
000250*    row subscripts - letters h,g,f,k,m in that fixed order
000260 01  WK-FD-ROW-LITERALS.
000270     05  FD-ROW-H                   PIC 9(1)   VALUE 1.
000280     05  FD-ROW-G                   PIC 9(1)   VALUE 2.
000290     05  FD-ROW-F                   PIC 9(1)   VALUE 3.
000300     05  FD-ROW-K                   PIC 9(1)   VALUE 4.
000310     05  FD-ROW-M                   PIC 9(1)   VALUE 5.
