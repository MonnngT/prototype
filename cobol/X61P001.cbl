000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     X61P001.
000030 AUTHOR.         GALLI.
000040 INSTALLATION.   SEDE PSPS - REPARTO ENGR.
000050 DATE-WRITTEN.   04/1987.
000060 DATE-COMPILED.
000070 SECURITY.       RISERVATO - USO INTERNO.
000080*-----------------------------------------------------------------
000090* X61P001
000100* **++ batch di calcolo tolleranze ISO 286-1.  Legge il file
000110* sequenziale delle designazioni (QRYIN), richiama X61P002 per
000120* scomposizione/validazione e X61P003 per il calcolo dei limiti,
000130* scrive il file dei risultati (RESOUT) e il tabulato (RPTOUT)
000140* con dettaglio, righe di scarto e totali di fine elaborazione.
000150*-----------------------------------------------------------------
000160*                 S T O R I A   D E L L E   M O D I F I C H E
000170*-----------------------------------------------------------------
000180* DATA     AUT  RICH.   DESCRIZIONE
000190* -------- ---  ------- ----------------------------------------
000200* 04/20/87 GLL  MI3108  PRIMA EMISSIONE - DRIVER BATCH RICALCATO
000210*                       SULLO SCHEMA DI SRC-X60DTS01 (OPEN/READ/
000220*                       CALL/CLOSE A PARAGRAFI SEPARATI).
000230* 09/14/87 GLL  MI3122  AGGIUNTO IL TABULATO RPTOUT CON RIGHE DI
000240*                       DETTAGLIO E RIGHE DI SCARTO.
000250* 03/03/89 RSS  MI3401  AGGIUNTI I CONTATORI DI SCARTO PER CODICE
000260*                       (FM/SZ/GR/IT/DV) NEL RIEPILOGO FINALE.
000270* 11/20/91 RSS  MI3650  LA CONVERSIONE MAIUSCOLO/MINUSCOLO DELLA
000280*                       LETTERA ORA USA INSPECT CONVERTING - PRIMA
000290*                       SI APPOGGIAVA A UNA TAVOLA ESTERNA MAI
000300*                       CONSEGNATA AL RILASCIO.
000310* 06/18/93 FRR  MI3802  RIGA DI DETTAGLIO: GLI SCOSTAMENTI NULLI
000320*                       SONO ORA STAMPATI SENZA SEGNO (RICHIESTA
000330*                       UFFICIO TECNICO).
000340* 08/25/98 BNC  MI4290  VERIFICA Y2K: NESSUNA DATA TRATTATA DA
000350*                       QUESTO PROGRAMMA. NESSUNA MODIFICA.
000360* 01/12/99 BNC  MI4290  CHIUSURA FORMALE VERIFICA Y2K.
000370* 07/07/04 BNC  MI4715  CODICE RITORNO 16 SU ERRORE DI LETTURA/
000380*                       APERTURA, 8 SU ERRORE DI CHIUSURA - PRIMA
000390*                       ERA SEMPRE 12 E NON SI DISTINGUEVA IN JCL.
000391* 03/21/11 PZL  MI5214  TOLTO IL LIVELLO 01 MR CHE IMBUSTAVA LA
000392*                       COPY X61MCR - DUPLICAVA IL 01 MR GIA'
000393*                       DEFINITO DALLA COPY STESSA (STESSO VIZIO
000394*                       MAI PRESENTE IN X61P002/X61P003, CHE LA
000395*                       COPIANO NUDA IN LINKAGE). ACCORCIATA ANCHE
000396*                       L'ETICHETTA DI RIEPILOGO SCOSTAMENTO (DV),
000397*                       CHE TRONCAVA LA PARENTESI FINALE OLTRE LA
000398*                       PIC X(30) DI RPTT-LABEL.
000400*-----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420*
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-370.
000450 OBJECT-COMPUTER.    IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0
000490         ON STATUS IS TRACE-RUN
000500         OFF STATUS IS NO-TRACE-RUN.
000510*
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT QUERY-FILE                ASSIGN TO QRYIN
000550                                      FILE STATUS QRY-FS.
000560     SELECT RESULT-FILE                ASSIGN TO RESOUT
000570                                      FILE STATUS RSF-FS.
000580     SELECT REPORT-FILE                ASSIGN TO RPTOUT
000590                                      FILE STATUS RPT-FS.
000600**
000610 DATA DIVISION.
000620*
000630 FILE SECTION.
000640*
000650 FD  QUERY-FILE                      RECORDING MODE IS F.
000660 01  QRY-FILE-REC                     PIC X(20).
000670*
000680 FD  RESULT-FILE                      RECORDING MODE IS F.
000690     COPY X61MRS.
000700*
000710 FD  REPORT-FILE                      RECORDING MODE IS F.
000720 01  RPT-FILE-REC                     PIC X(80).
000730*
000740 WORKING-STORAGE SECTION.
000750*
000760 01  CC-PARSE-VALIDATE                PIC X(8)   VALUE 'X61P002'.
000770 01  CC-CALCULATE                     PIC X(8)   VALUE 'X61P003'.
000780*
000790 01  WK-LITERALS.
000800     05  CC-UPPER-ALPHA             PIC X(26)  VALUE
000810         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000820     05  CC-LOWER-ALPHA             PIC X(26)  VALUE
000830         'abcdefghijklmnopqrstuvwxyz'.
000840*
000850 01  LS-FILE-STATUSES.
000860     05  QRY-FS                     PIC X(2)   VALUE SPACE.
000870         88  QRY-OK                     VALUE '00'.
000880         88  QRY-EOF                    VALUE '10'.
000890     05  RSF-FS                     PIC X(2)   VALUE SPACE.
000900         88  RSF-OK                     VALUE '00'.
000910     05  RPT-FS                     PIC X(2)   VALUE SPACE.
000920         88  RPT-OK                     VALUE '00'.
000930*
000940 01  WS-RUN-COUNTERS.
000950     05  WS-READ-CTR                PIC 9(7)   COMP VALUE ZERO.
000960     05  WS-ACCEPT-CTR              PIC 9(7)   COMP VALUE ZERO.
000970     05  WS-REJECT-CTR              PIC 9(7)   COMP VALUE ZERO.
000980     05  WS-REJ-FM-CTR              PIC 9(7)   COMP VALUE ZERO.
000990     05  WS-REJ-SZ-CTR              PIC 9(7)   COMP VALUE ZERO.
001000     05  WS-REJ-GR-CTR              PIC 9(7)   COMP VALUE ZERO.
001010     05  WS-REJ-IT-CTR              PIC 9(7)   COMP VALUE ZERO.
001020     05  WS-REJ-DV-CTR              PIC 9(7)   COMP VALUE ZERO.
001030*
001040 01  WS-EDIT-AREA.
001050     05  WS-EDIT-IN                 PIC S9(4).
001060     05  WS-EDIT-ABS                PIC 9(4).
001070     05  WS-EDIT-ABS-ED             PIC ZZZ9.
001080     05  WS-EDIT-OUT                PIC X(6).
001090*
001100     COPY X61MQR.
001110*
001120     COPY X61MCP.
001130*
001140     COPY X61MER.
001150*
001160     COPY X61MCR.
001180*
001190*-----------------------------------------------------------------
001200*    print lines - heading, column caption, detail, reject,
001210*    trailer.  all 80 columns wide to match RPT-FILE-REC.
001220 01  WK-RPT-HEAD1.
001230     05  FILLER                     PIC X(21)  VALUE SPACE.
001240     05  FILLER                     PIC X(38)  VALUE
001250         'ISO 286 TOLERANCE CALCULATION REPORT'.
001260     05  FILLER                     PIC X(21)  VALUE SPACE.
001270*
001280 01  WK-RPT-HEAD2.
001290     05  FILLER                     PIC X(1)   VALUE SPACE.
001300     05  FILLER                     PIC X(20)  VALUE 'DESIGNATION'.
001310     05  FILLER                     PIC X(1)   VALUE SPACE.
001320     05  FILLER                     PIC X(5)   VALUE 'TYPE'.
001330     05  FILLER                     PIC X(2)   VALUE SPACE.
001340     05  FILLER                     PIC X(9)   VALUE 'MIN-MM'.
001350     05  FILLER                     PIC X(1)   VALUE SPACE.
001360     05  FILLER                     PIC X(9)   VALUE 'MAX-MM'.
001370     05  FILLER                     PIC X(1)   VALUE SPACE.
001380     05  FILLER                     PIC X(8)   VALUE 'UPPER-UM'.
001390     05  FILLER                     PIC X(1)   VALUE SPACE.
001400     05  FILLER                     PIC X(8)   VALUE 'LOWER-UM'.
001410     05  FILLER                     PIC X(2)   VALUE SPACE.
001420     05  FILLER                     PIC X(12)  VALUE 'IT-UM'.
001430*
001440 01  WK-RPT-DETAIL.
001450     05  FILLER                     PIC X(1)   VALUE SPACE.
001460     05  RPTD-DESIG                 PIC X(20).
001470     05  FILLER                     PIC X(1)   VALUE SPACE.
001480     05  RPTD-TYPE                  PIC X(5).
001490     05  FILLER                     PIC X(2)   VALUE SPACE.
001500     05  RPTD-MIN-MM                PIC -ZZZ9.999.
001510     05  FILLER                     PIC X(1)   VALUE SPACE.
001520     05  RPTD-MAX-MM                PIC -ZZZ9.999.
001530     05  FILLER                     PIC X(1)   VALUE SPACE.
001540     05  RPTD-UPPER-DEV             PIC X(8).
001550     05  FILLER                     PIC X(1)   VALUE SPACE.
001560     05  RPTD-LOWER-DEV             PIC X(8).
001570     05  FILLER                     PIC X(2)   VALUE SPACE.
001580     05  RPTD-IT-LABEL              PIC X(12).
001590*
001600 01  WK-RPT-REJECT.
001610     05  FILLER                     PIC X(1)   VALUE SPACE.
001620     05  RPTR-DESIG                 PIC X(20).
001630     05  FILLER                     PIC X(1)   VALUE SPACE.
001640     05  RPTR-TAG                   PIC X(8)   VALUE '*REJECT*'.
001650     05  FILLER                     PIC X(1)   VALUE SPACE.
001660     05  RPTR-CODE                  PIC X(2).
001670     05  FILLER                     PIC X(1)   VALUE SPACE.
001680     05  RPTR-TEXT                  PIC X(40).
001690     05  FILLER                     PIC X(6)   VALUE SPACE.
001700*
001710 01  WK-RPT-TRAILER.
001720     05  FILLER                     PIC X(1)   VALUE SPACE.
001730     05  RPTT-LABEL                 PIC X(30).
001740     05  FILLER                     PIC X(2)   VALUE SPACE.
001750     05  RPTT-VALUE                 PIC ZZZ,ZZ9.
001760     05  FILLER                     PIC X(40)  VALUE SPACE.
001770*
001780**
001790 PROCEDURE DIVISION.
001800*
001810 0000-MAIN-CONTROL.
001820     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
001830*
001840     PERFORM 2000-PROCESS-QUERIES THRU 2000-PROCESS-QUERIES-EXIT
001850         UNTIL QRY-EOF.
001860*
001870     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
001880*
001890     GOBACK.
001900*
001910*-----------------------------------------------------------------
001920 1000-INITIALIZE.
001930     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT
001940     PERFORM 1200-WRITE-HEADING THRU 1200-WRITE-HEADING-EXIT
001950     PERFORM 2100-READ-QUERY THRU 2100-READ-QUERY-EXIT.
001960 1000-INITIALIZE-EXIT. EXIT.
001970*
001980*-----------------------------------------------------------------
001990 1100-OPEN-FILES.
002000     OPEN INPUT QUERY-FILE.
002010     IF NOT QRY-OK
002020        DISPLAY '*** QUERY FILE OPEN ERROR - FS: ' QRY-FS
002030        PERFORM 9900-ABORT-RUN THRU 9900-ABORT-RUN-EXIT
002040     END-IF.
002050*
002060     OPEN OUTPUT RESULT-FILE.
002070     IF NOT RSF-OK
002080        DISPLAY '*** RESULT FILE OPEN ERROR - FS: ' RSF-FS
002090        PERFORM 9900-ABORT-RUN THRU 9900-ABORT-RUN-EXIT
002100     END-IF.
002110*
002120     OPEN OUTPUT REPORT-FILE.
002130     IF NOT RPT-OK
002140        DISPLAY '*** REPORT FILE OPEN ERROR - FS: ' RPT-FS
002150        PERFORM 9900-ABORT-RUN THRU 9900-ABORT-RUN-EXIT
002160     END-IF.
002170 1100-OPEN-FILES-EXIT. EXIT.
002180*
002190*-----------------------------------------------------------------
002200 1200-WRITE-HEADING.
002210     WRITE RPT-FILE-REC FROM WK-RPT-HEAD1 AFTER ADVANCING
002220                                           TOP-OF-FORM
002230     WRITE RPT-FILE-REC FROM WK-RPT-HEAD2 AFTER ADVANCING 2
002240                                           LINES.
002250 1200-WRITE-HEADING-EXIT. EXIT.
002260*
002270*-----------------------------------------------------------------
002280*    one pass through parse/validate, calculate, then either a
002290*    result line or a reject line - no control breaks, just a
002300*    straight read loop.                                  MI3108
002310 2000-PROCESS-QUERIES.
002320     ADD 1                         TO WS-READ-CTR
002330     MOVE QRY-FILE-REC             TO QRY-DESIG-ECHO.
002340*
002350     CALL CC-PARSE-VALIDATE USING WK-QRY-COMM-AREA MR.
002360*
002370     IF MR-OK
002380        MOVE QRY-SIZE              TO CALC-SIZE
002390        MOVE QRY-LETTER-1ST        TO CALC-LETTER
002400        MOVE QRY-LETTER-1ST        TO CALC-LETTER-LOWER
002410        INSPECT CALC-LETTER-LOWER CONVERTING CC-UPPER-ALPHA
002420                                          TO CC-LOWER-ALPHA
002430        MOVE QRY-GRADE             TO CALC-GRADE
002440        IF QRY-LETTER-1ST ALPHABETIC-UPPER
002450           SET HOLE-BEHAVIOR       TO TRUE
002460        ELSE
002470           SET SHAFT-BEHAVIOR      TO TRUE
002480        END-IF
002490        MOVE QRY-DESIG-ECHO        TO RES-DESIG
002500        CALL CC-CALCULATE USING CALC-BEHAVIOR-AREA CALC-PARM-AREA
002510                                RES-RECORD MR
002520     END-IF.
002530*
002540     IF MR-OK
002550        PERFORM 2300-WRITE-RESULT THRU 2300-WRITE-RESULT-EXIT
002560     ELSE
002570        PERFORM 2400-WRITE-REJECT THRU 2400-WRITE-REJECT-EXIT
002580     END-IF.
002590*
002600     PERFORM 2100-READ-QUERY THRU 2100-READ-QUERY-EXIT.
002610 2000-PROCESS-QUERIES-EXIT. EXIT.
002620*
002630*-----------------------------------------------------------------
002640 2100-READ-QUERY.
002650     READ QUERY-FILE.
002660     EVALUATE QRY-FS
002670         WHEN '00'
002680             CONTINUE
002690         WHEN '10'
002700             SET QRY-EOF           TO TRUE
002710         WHEN OTHER
002720             DISPLAY '*** QUERY FILE READ ERROR - FS: ' QRY-FS
002730             PERFORM 9900-ABORT-RUN THRU 9900-ABORT-RUN-EXIT
002740     END-EVALUATE.
002750 2100-READ-QUERY-EXIT. EXIT.
002760*
002770*-----------------------------------------------------------------
002780 2300-WRITE-RESULT.
002790     ADD 1                         TO WS-ACCEPT-CTR
002800     WRITE RES-RECORD.
002810*
002820     PERFORM 2500-BUILD-DETAIL-LINE
002830          THRU 2500-BUILD-DETAIL-LINE-EXIT.
002840     WRITE RPT-FILE-REC FROM WK-RPT-DETAIL AFTER ADVANCING
002850                                            1 LINE.
002860 2300-WRITE-RESULT-EXIT. EXIT.
002870*
002880*-----------------------------------------------------------------
002890 2400-WRITE-REJECT.
002900     ADD 1                         TO WS-REJECT-CTR
002910     MOVE QRY-DESIG-ECHO           TO ERR-DESIG
002920     MOVE MR-RESULT                TO ERR-CODE
002930     MOVE MR-DESCRIPTION           TO ERR-TEXT.
002940*
002950     EVALUATE TRUE
002960         WHEN ERR-IS-FORMAT     ADD 1 TO WS-REJ-FM-CTR
002970         WHEN ERR-IS-SIZE       ADD 1 TO WS-REJ-SZ-CTR
002980         WHEN ERR-IS-GRADE      ADD 1 TO WS-REJ-GR-CTR
002990         WHEN ERR-IS-NO-IT      ADD 1 TO WS-REJ-IT-CTR
003000         WHEN ERR-IS-DEVIATION  ADD 1 TO WS-REJ-DV-CTR
003010     END-EVALUATE.
003020*
003030     PERFORM 2600-BUILD-REJECT-LINE
003040          THRU 2600-BUILD-REJECT-LINE-EXIT.
003050     WRITE RPT-FILE-REC FROM WK-RPT-REJECT AFTER ADVANCING
003060                                            1 LINE.
003070 2400-WRITE-REJECT-EXIT. EXIT.
003080*
003090*-----------------------------------------------------------------
003100 2500-BUILD-DETAIL-LINE.
003110     MOVE SPACE                    TO WK-RPT-DETAIL
003120     MOVE RES-DESIG                TO RPTD-DESIG
003130     MOVE RES-TYPE                 TO RPTD-TYPE
003140     MOVE RES-MIN-MM               TO RPTD-MIN-MM
003150     MOVE RES-MAX-MM               TO RPTD-MAX-MM.
003160*
003170     MOVE RES-UPPER-UM             TO WS-EDIT-IN
003180     PERFORM 7000-EDIT-SIGNED-MICRON
003190          THRU 7000-EDIT-SIGNED-MICRON-EXIT
003200     MOVE WS-EDIT-OUT               TO RPTD-UPPER-DEV.
003210*
003220     MOVE RES-LOWER-UM             TO WS-EDIT-IN
003230     PERFORM 7000-EDIT-SIGNED-MICRON
003240          THRU 7000-EDIT-SIGNED-MICRON-EXIT
003250     MOVE WS-EDIT-OUT               TO RPTD-LOWER-DEV.
003260*
003270     MOVE SPACE                    TO RPTD-IT-LABEL
003280     STRING 'IT' RES-GRADE '=' RES-IT-UM 'UM'
003290            DELIMITED BY SIZE INTO RPTD-IT-LABEL.
003300 2500-BUILD-DETAIL-LINE-EXIT. EXIT.
003310*
003320*-----------------------------------------------------------------
003330 2600-BUILD-REJECT-LINE.
003340     MOVE SPACE                    TO WK-RPT-REJECT
003350     MOVE ERR-DESIG                TO RPTR-DESIG
003360     MOVE ERR-CODE                 TO RPTR-CODE
003370     MOVE ERR-TEXT                 TO RPTR-TEXT.
003380 2600-BUILD-REJECT-LINE-EXIT. EXIT.
003390*
003400*-----------------------------------------------------------------
003410 9000-TERMINATE.
003420     PERFORM 9100-WRITE-TRAILER THRU 9100-WRITE-TRAILER-EXIT
003430     PERFORM 9800-CLOSE-FILES THRU 9800-CLOSE-FILES-EXIT.
003440 9000-TERMINATE-EXIT. EXIT.
003450*
003460*-----------------------------------------------------------------
003470*    end-of-run totals - records read, accepted, rejected, and
003480*    rejected-by-code, per SPEC.                          MI3401
003490 9100-WRITE-TRAILER.
003500     MOVE SPACE                    TO WK-RPT-TRAILER
003510     MOVE 'RECORDS READ' TO RPTT-LABEL
003520     MOVE WS-READ-CTR              TO RPTT-VALUE
003530     WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003540                                             2 LINES.
003550*
003560     MOVE 'RECORDS ACCEPTED' TO RPTT-LABEL
003570     MOVE WS-ACCEPT-CTR            TO RPTT-VALUE
003580     WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003590                                             1 LINE.
003600*
003610     MOVE 'RECORDS REJECTED' TO RPTT-LABEL
003620     MOVE WS-REJECT-CTR            TO RPTT-VALUE
003630     WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003640                                             1 LINE.
003650*    one line per non-zero reject code only - a clean run with
003660*    no DV rejects, say, does not print a zero DV line.    MI3401
003670     IF WS-REJ-FM-CTR > ZERO
003680        MOVE '  REJECTED - BAD FORMAT (FM)' TO RPTT-LABEL
003690        MOVE WS-REJ-FM-CTR         TO RPTT-VALUE
003700        WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003710                                          1 LINE
003720     END-IF.
003730*
003740     IF WS-REJ-SZ-CTR > ZERO
003750        MOVE '  REJECTED - BAD SIZE (SZ)' TO RPTT-LABEL
003760        MOVE WS-REJ-SZ-CTR         TO RPTT-VALUE
003770        WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003780                                          1 LINE
003790     END-IF.
003800*
003810     IF WS-REJ-GR-CTR > ZERO
003820        MOVE '  REJECTED - BAD GRADE (GR)' TO RPTT-LABEL
003830        MOVE WS-REJ-GR-CTR         TO RPTT-VALUE
003840        WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003850                                          1 LINE
003860     END-IF.
003870*
003880     IF WS-REJ-IT-CTR > ZERO
003890        MOVE '  REJECTED - NO IT VALUE (IT)' TO RPTT-LABEL
003900        MOVE WS-REJ-IT-CTR         TO RPTT-VALUE
003910        WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003920                                          1 LINE
003930     END-IF.
003940*
003950     IF WS-REJ-DV-CTR > ZERO
003960        MOVE '  REJECTED - BAD DEVIATION DV'  TO RPTT-LABEL
003970        MOVE WS-REJ-DV-CTR         TO RPTT-VALUE
003980        WRITE RPT-FILE-REC FROM WK-RPT-TRAILER AFTER ADVANCING
003990                                          1 LINE
004000     END-IF.
004010 9100-WRITE-TRAILER-EXIT. EXIT.
004020*
004030*-----------------------------------------------------------------
004040 9800-CLOSE-FILES.
004050     CLOSE QUERY-FILE.
004060     IF NOT QRY-OK
004070        DISPLAY '*** QUERY FILE CLOSE ERROR - FS: ' QRY-FS
004080        MOVE 8                     TO RETURN-CODE
004090     END-IF.
004100*
004110     CLOSE RESULT-FILE.
004120     IF NOT RSF-OK
004130        DISPLAY '*** RESULT FILE CLOSE ERROR - FS: ' RSF-FS
004140        MOVE 8                     TO RETURN-CODE
004150     END-IF.
004160*
004170     CLOSE REPORT-FILE.
004180     IF NOT RPT-OK
004190        DISPLAY '*** REPORT FILE CLOSE ERROR - FS: ' RPT-FS
004200        MOVE 8                     TO RETURN-CODE
004210     END-IF.
004220 9800-CLOSE-FILES-EXIT. EXIT.
004230*
004240*-----------------------------------------------------------------
004250*    converts a signed micrometre amount to its report form -
004260*    zero prints bare, any other value carries an explicit sign.
004270*    no FUNCTION ABS - sign is tested and the magnitude built by
004280*    hand, same spirit as the digit-by-digit scan in X61P002.
004290 7000-EDIT-SIGNED-MICRON.
004300     IF WS-EDIT-IN = ZERO
004310        MOVE '0'                   TO WS-EDIT-OUT
004320     ELSE
004330        IF WS-EDIT-IN < ZERO
004340           COMPUTE WS-EDIT-ABS = 0 - WS-EDIT-IN
004350           MOVE WS-EDIT-ABS        TO WS-EDIT-ABS-ED
004360           STRING '-' WS-EDIT-ABS-ED DELIMITED BY SIZE
004370                  INTO WS-EDIT-OUT
004380        ELSE
004390           MOVE WS-EDIT-IN         TO WS-EDIT-ABS-ED
004400           STRING '+' WS-EDIT-ABS-ED DELIMITED BY SIZE
004410                  INTO WS-EDIT-OUT
004420        END-IF
004430     END-IF.
004440 7000-EDIT-SIGNED-MICRON-EXIT. EXIT.
004450*
004460*-----------------------------------------------------------------
004470 9900-ABORT-RUN.
004480     MOVE 16                       TO RETURN-CODE
004490     GOBACK.
004500 9900-ABORT-RUN-EXIT. EXIT.
