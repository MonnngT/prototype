000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     X61P003.
000030 AUTHOR.         GALLI.
000040 INSTALLATION.   SEDE PSPS - REPARTO ENGR.
000050 DATE-WRITTEN.   04/1987.
000060 DATE-COMPILED.
000070 SECURITY.       RISERVATO - USO INTERNO.
000080*-----------------------------------------------------------------
000090* X61P003
000100* **++ data una misura nominale, una lettera di scostamento e un
000110* grado IT gia' validati, determina lo scostamento fondamentale,
000120* lo scostamento superiore/inferiore e i limiti di lavorazione
000130* secondo ISO 286-1, per foro o per albero.
000140*-----------------------------------------------------------------
000150*                 S T O R I A   D E L L E   M O D I F I C H E
000160*-----------------------------------------------------------------
000170* DATA     AUT  RICH.   DESCRIZIONE
000180* -------- ---  ------- ----------------------------------------
000190* 04/17/87 GLL  MI3108  PRIMA EMISSIONE - TABELLE IT E SCOSTAMENTO
000200*                       FONDAMENTALE CARICATE DA LETTERALE (STESSO
000210*                       METODO DI SRC-X60I001 PER LE TABELLE MP).
000220* 09/14/87 GLL  MI3122  AGGIUNTA LA REGOLA DI SPECULARITA' FORO/
000230*                       ALBERO PER LE LETTERE MAIUSCOLE DIVERSE DA
000240*                       H, CON SEGNALAZIONE DI APPROSSIMAZIONE.
000250* 03/03/89 RSS  MI3401  IL SEGMENTO DI MISURA E IL SEGMENTO DELLO
000260*                       SCOSTAMENTO FONDAMENTALE CONDIVIDONO ORA
000270*                       LO STESSO INDICE - UNA SOLA SEARCH, NON
000280*                       DUE, SULLA TABELLA DELLE MISURE.
000290* 11/20/91 RSS  MI3650  LETTERA NON SUPPORTATA (DIVERSA DA H, G,
000300*                       F, K, M) ORA RESPINTA CON CODICE DV.
000310* 06/18/93 FRR  MI3802  CONVERSIONE MICRON/MM ISOLATA IN PARAGRAFI
000320*                       SEPARATI PER LEGGIBILITA'.
000330* 08/25/98 BNC  MI4290  VERIFICA Y2K: NESSUNA DATA TRATTATA DA
000340*                       QUESTO PROGRAMMA. NESSUNA MODIFICA.
000350* 01/12/99 BNC  MI4290  CHIUSURA FORMALE VERIFICA Y2K.
000360* 07/07/04 BNC  MI4715  RES-STATUS E RES-APPROX ORA IMPOSTATI IN
000370*                       MODO ESPLICITO AD OGNI CHIAMATA - IN
000380*                       LINKAGE SECTION IL VALUE NON HA EFFETTO.
000390* 03/14/11 PZL  MI5203  GOBACK ESPLICITO SUBITO DOPO 0000-MAIN-
000400*                       CONTROL-EXIT SUL RAMO DV - PRIMA SI CADEVA
000410*                       NEI PARAGRAFI DI RICERCA/CALCOLO CON
000420*                       FD-ROW-IDX MAI IMPOSTATO DALLA EVALUATE.
000430* 03/21/11 PZL  MI5221  TOLTO UN GOBACK SPURIO IN CODA A 0500-
000440*                       CALC-LIMITS-EXIT - SCATTAVA AD OGNI CHIAMATA,
000450*                       PRIMA CHE 0000-MAIN-CONTROL-EXIT (MI5203)
000460*                       POTESSE MAI ESEGUIRE IL SUO. TOLTA ANCHE LA
000470*                       CLASS NUMVAL-VALID E LO SPECIAL-NAMES CHE LA
000480*                       CONTENEVA - QUESTO PROGRAMMA NON FA SCAN DI
000490*                       TESTO, NON SERVE.
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-370.
000550 OBJECT-COMPUTER.    IBM-370.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590**
000600 DATA DIVISION.
000610*
000620 FILE SECTION.
000630*
000640 WORKING-STORAGE SECTION.
000650*
000660     COPY X61MIT.
000670*
000680     COPY X61MFD.
000690*
000700 01  WS-CALC-VARS.
000710     05  WS-IT-GRADE-IDX            PIC 9(2)   COMP.
000720     05  WS-FUND-DEV-UM             PIC S9(3).
000730     05  WS-UPPER-DEV-UM            PIC S9(4).
000740     05  WS-LOWER-DEV-UM            PIC S9(4).
000750     05  WS-UPPER-DEV-MM            PIC S9(3)V9(3).
000760     05  WS-LOWER-DEV-MM            PIC S9(3)V9(3).
000770*
000780**
000790 LINKAGE SECTION.
000800     COPY X61MCP.
000810*
000820     COPY X61MRS.
000830*
000840     COPY X61MCR.
000850*
000860 PROCEDURE DIVISION USING CALC-BEHAVIOR-AREA CALC-PARM-AREA
000870                           RES-RECORD MR.
000880*
000890 0000-MAIN-CONTROL.
000900     MOVE SPACE                    TO MR-RESULT
000910     MOVE SPACE                    TO MR-POSITION
000920     MOVE SPACE                    TO MR-DESCRIPTION
000930     MOVE 'OK'                     TO RES-STATUS
000940     MOVE 'N'                      TO RES-APPROX.
000950*
000960     EVALUATE CALC-LETTER-LOWER
000970         WHEN 'h'
000980             SET FD-ROW-IDX        TO FD-ROW-H
000990         WHEN 'g'
001000             SET FD-ROW-IDX        TO FD-ROW-G
001010         WHEN 'f'
001020             SET FD-ROW-IDX        TO FD-ROW-F
001030         WHEN 'k'
001040             SET FD-ROW-IDX        TO FD-ROW-K
001050         WHEN 'm'
001060             SET FD-ROW-IDX        TO FD-ROW-M
001070         WHEN OTHER
001080             SET MR-BAD-DEVIATION  TO TRUE
001090             MOVE CALC-LETTER      TO MR-POSITION
001100             MOVE 'FUNDAMENTAL DEVIATION LETTER IS NOT SUPPORTED'
001110                                   TO MR-DESCRIPTION
001120             GO TO 0000-MAIN-CONTROL-EXIT
001130     END-EVALUATE.
001140*
001150     PERFORM 0100-FIND-SIZE-SEGMENT
001160          THRU 0100-FIND-SIZE-SEGMENT-EXIT.
001170*
001180     SET IT-GRADE-IDX              TO CALC-GRADE
001190     SET IT-GRADE-IDX              DOWN BY 4.
001200*
001210     SET FD-SEG-IDX                TO IT-SEG-IDX.
001220*
001230     MOVE IT-GRADE-VAL (IT-SEG-IDX IT-GRADE-IDX) TO RES-IT-UM
001240     MOVE CALC-GRADE               TO RES-GRADE.
001250*
001260     IF HOLE-BEHAVIOR
001270        SET RES-IS-HOLE            TO TRUE
001280        PERFORM 0300-CALC-HOLE-DEVIATION
001290             THRU 0300-CALC-HOLE-DEVIATION-EXIT
001300     ELSE
001310        SET RES-IS-SHAFT           TO TRUE
001320        PERFORM 0400-CALC-SHAFT-DEVIATION
001330             THRU 0400-CALC-SHAFT-DEVIATION-EXIT
001340     END-IF.
001350*
001360     PERFORM 0500-CALC-LIMITS THRU 0500-CALC-LIMITS-EXIT.
001370*
001380 0000-MAIN-CONTROL-EXIT. EXIT.
001390*    GOBACK here, not at the tail of 0500-CALC-LIMITS - without
001400*    it, an unsupported-letter reject falls through into the
001410*    lookup/calc paragraphs below with FD-ROW-IDX never set by
001420*    the EVALUATE above, an unset-index table read.          MI5203
001430     GOBACK.
001440*
001450*-----------------------------------------------------------------
001460*    segments shared with the fundamental-deviation table - the
001470*    13 upper bounds are identical, so FD-SEG-IDX is copied from
001480*    IT-SEG-IDX rather than searched a second time.        MI3401
001490 0100-FIND-SIZE-SEGMENT.
001500     SET IT-SEG-IDX                TO 1.
001510     SEARCH IT-SEG VARYING IT-SEG-IDX
001520         AT END
001530            SET MR-NO-IT-VALUE     TO TRUE
001540            MOVE 'NOMINAL SIZE OUTSIDE THE SUPPORTED IT SEGMENTS'
001550                                   TO MR-DESCRIPTION
001560         WHEN CALC-SIZE NOT > IT-SEG-BOUND (IT-SEG-IDX)
001570            CONTINUE
001580     END-SEARCH.
001590 0100-FIND-SIZE-SEGMENT-EXIT. EXIT.
001600*
001610*-----------------------------------------------------------------
001620*    hole rule - H carries zero fundamental deviation; any other
001630*    supported upper-case letter mirrors (negates) the shaft
001640*    value for the same lower-case letter and is flagged
001650*    approximate, per SPEC.                               MI3122
001660 0300-CALC-HOLE-DEVIATION.
001670     IF CALC-LETTER = 'H'
001680        MOVE ZERO                  TO WS-FUND-DEV-UM
001690     ELSE
001700        COMPUTE WS-FUND-DEV-UM =
001710                 0 - FD-SEG-VAL (FD-ROW-IDX FD-SEG-IDX)
001720        MOVE 'Y'                   TO RES-APPROX
001730     END-IF.
001740*
001750     MOVE WS-FUND-DEV-UM           TO WS-LOWER-DEV-UM
001760     COMPUTE WS-UPPER-DEV-UM = WS-LOWER-DEV-UM + RES-IT-UM.
001770 0300-CALC-HOLE-DEVIATION-EXIT. EXIT.
001780*
001790*-----------------------------------------------------------------
001800*    shaft rule - the looked-up value is the upper deviation as
001810*    read from the table, no mirroring involved.
001820 0400-CALC-SHAFT-DEVIATION.
001830     MOVE FD-SEG-VAL (FD-ROW-IDX FD-SEG-IDX) TO WS-FUND-DEV-UM
001840     MOVE WS-FUND-DEV-UM           TO WS-UPPER-DEV-UM
001850     COMPUTE WS-LOWER-DEV-UM = WS-UPPER-DEV-UM - RES-IT-UM.
001860 0400-CALC-SHAFT-DEVIATION-EXIT. EXIT.
001870*
001880*-----------------------------------------------------------------
001890*    micron-to-millimetre conversion is an exact division by
001900*    1000 - IT and fundamental-deviation values are whole
001910*    microns, so nothing is lost at 3 decimal places.      MI3802
001920 0500-CALC-LIMITS.
001930     MOVE WS-UPPER-DEV-UM          TO RES-UPPER-UM
001940     MOVE WS-LOWER-DEV-UM          TO RES-LOWER-UM
001950     COMPUTE WS-UPPER-DEV-MM = WS-UPPER-DEV-UM / 1000
001960     COMPUTE WS-LOWER-DEV-MM = WS-LOWER-DEV-UM / 1000
001970     COMPUTE RES-MAX-MM = CALC-SIZE + WS-UPPER-DEV-MM
001980     COMPUTE RES-MIN-MM = CALC-SIZE + WS-LOWER-DEV-MM.
001990 0500-CALC-LIMITS-EXIT. EXIT.
