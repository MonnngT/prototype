000010*-----------------------------------------------------------------
000020* X61MRS
000030* **++ tolerance result record - one per accepted query,
000040* written to RESULT-FILE and also used as the LINKAGE shape
000050* X61P003 fills in for its caller.
000060*-----------------------------------------------------------------
000070 01  RES-RECORD.
000080     05  RES-DESIG                  PIC X(20).
000090     05  RES-TYPE                   PIC X(5).
000100         88  RES-IS-HOLE                VALUE 'HOLE '.
000110         88  RES-IS-SHAFT               VALUE 'SHAFT'.
000120     05  RES-IT-UM                  PIC 9(4).
000130     05  RES-UPPER-UM               PIC S9(4)  SIGN LEADING
000140                                    SEPARATE CHARACTER.
000150     05  RES-LOWER-UM               PIC S9(4)  SIGN LEADING
000160                                    SEPARATE CHARACTER.
000170     05  RES-MAX-MM                 PIC S9(3)V9(3) SIGN LEADING
000180                                    SEPARATE CHARACTER.
000190     05  RES-MIN-MM                 PIC S9(3)V9(3) SIGN LEADING
000200                                    SEPARATE CHARACTER.
000210     05  RES-GRADE                  PIC 9(2).
000220     05  RES-STATUS                 PIC X(2)   VALUE 'OK'.
000230     05  RES-APPROX                 PIC X(1)   VALUE 'N'.
000240         88  RES-IS-APPROX              VALUE 'Y'.
000250     05  FILLER                     PIC X(10).
