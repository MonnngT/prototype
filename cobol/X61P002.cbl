000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.     X61P002.
000030 AUTHOR.         GALLI.
000040 INSTALLATION.   SEDE PSPS - REPARTO ENGR.
000050 DATE-WRITTEN.   04/1987.
000060 DATE-COMPILED.
000070 SECURITY.       RISERVATO - USO INTERNO.
000080*-----------------------------------------------------------------
000090* X61P002
000100* **++ scompone una designazione di tolleranza ISO 286 nei suoi
000110* tre componenti (misura nominale, lettera di scostamento,
000120* grado IT) e ne valida il dominio supportato.
000130*-----------------------------------------------------------------
000140*                 S T O R I A   D E L L E   M O D I F I C H E
000150*-----------------------------------------------------------------
000160* DATA     AUT  RICH.   DESCRIZIONE
000170* -------- ---  ------- ----------------------------------------
000180* 04/02/87 GLL  MI3108  PRIMA EMISSIONE - SCAN MISURA/LETTERA/
000190*                       GRADO PER IL BATCH TOLLERANZE ISO 286.
000200* 09/14/87 GLL  MI3122  CORRETTO IL CONTEGGIO DEI DECIMALI - LA
000210*                       MISURA 'X.5' VENIVA LETTA COME 0,005.
000220* 03/03/89 RSS  MI3401  AGGIUNTO LIMITE DI 3 CIFRE PER IL GRADO
000230*                       PER EVITARE OVERFLOW SUL CAMPO QRY-GRADE.
000240* 11/20/91 RSS  MI3650  LA VALIDAZIONE DOMINIO ORA GIRA ANCHE SE
000250*                       IL GRUPPO LETTERA E' VUOTO, PER AVERE UN
000260*                       SOLO MESSAGGIO DI ERRORE (FM) COERENTE.
000270* 06/18/93 FRR  MI3802  RIVISTO COMMENTO SU QRY-LETTER-GROUP-LEN.
000280* 02/09/96 FRR  MI4011  AGGIUNTO CLASS ALPHA-ONLY - ALPHABETIC
000290*                       DI COBOL INCLUDE LO SPAZIO E FALSAVA LO
000300*                       SCAN DEL GRUPPO LETTERA.
000310* 08/25/98 BNC  MI4290  VERIFICA Y2K: NESSUNA DATA TRATTATA DA
000320*                       QUESTO PROGRAMMA. NESSUNA MODIFICA.
000330* 01/12/99 BNC  MI4290  CHIUSURA FORMALE VERIFICA Y2K.
000340* 07/07/04 BNC  MI4715  IL PREFISSO DI TESTO ERRORE ORA RIPORTA
000350*                       L'INTERA DESIGNAZIONE IN MR-POSITION.
000360* 03/14/11 PZL  MI5203  GOBACK ESPLICITO IN CODA A 0900-RAISE-
000370*                       FORMAT-ERROR E A 0000-MAIN-CONTROL-EXIT -
000380*                       PRIMA SI CADEVA PER INERZIA NEI PARAGRAFI
000390*                       DI SCAN, RIESEGUENDOLI E, SU DESIGNAZIONE
000400*                       MALFORMATA, SOVRASCRIVENDO FM CON SZ/GR.
000410* 03/21/11 PZL  MI5221  TOLTO UN GOBACK SPURIO IN CODA A 0600-
000420*                       VALIDATE-DOMAIN-EXIT - SCATTAVA AD OGNI
000430*                       PERFORM DI QUEL PARAGRAFO E CHIUDEVA IL
000440*                       PROGRAMMA PRIMA DI TORNARE A 0000-MAIN-
000450*                       CONTROL, RENDENDO IRRAGGIUNGIBILE IL GOBACK
000460*                       DI MI5203 A 0000-MAIN-CONTROL-EXIT. TOLTA
000470*                       ANCHE LA CLASS NUMVAL-VALID, MAI USATA IN
000480*                       QUESTO PROGRAMMA (LO SCAN CIFRA PER CIFRA
000490*                       USA NUMERIC).
000500*-----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-370.
000550 OBJECT-COMPUTER.    IBM-370.
000560 SPECIAL-NAMES.
000570     CLASS ALPHA-ONLY IS 'A' THRU 'Z', 'a' THRU 'z'.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610**
000620 DATA DIVISION.
000630*
000640 FILE SECTION.
000650*
000660 WORKING-STORAGE SECTION.
000670*
000680 01  WK-LITERALS.
000690     05  CC-DOT                     PIC X(1)   VALUE '.'.
000700*
000710 01  WS-SCAN-VARS.
000720     05  WS-IDX                     PIC 9(2)   COMP.
000730     05  WS-CHAR                    PIC X(1).
000740     05  WS-DIGIT REDEFINES WS-CHAR PIC 9(1).
000750     05  WS-INT-DIGIT-COUNT         PIC 9(1)   COMP.
000760     05  WS-GRADE-DIGIT-COUNT       PIC 9(1)   COMP.
000770*
000780     COPY X61MQR.
000790*
000800**
000810 LINKAGE SECTION.
000820     COPY X61MCR.
000830*
000840 PROCEDURE DIVISION USING WK-QRY-COMM-AREA MR.
000850*
000860 0000-MAIN-CONTROL.
000870     MOVE SPACE                    TO MR-RESULT
000880     MOVE SPACE                    TO MR-POSITION
000890     MOVE SPACE                    TO MR-DESCRIPTION
000900     MOVE 1                        TO WS-IDX
000910     MOVE ZERO                     TO WS-INT-DIGIT-COUNT
000920     MOVE ZERO                     TO WS-GRADE-DIGIT-COUNT
000930     INITIALIZE QRY-SIZE-COMBINED
000940                QRY-SIZE-DEC-DIGITS-CNT
000950                QRY-LETTER-GROUP
000960                QRY-LETTER-GROUP-LEN
000970                QRY-GRADE-DIGITS.
000980*
000990     PERFORM 0100-SKIP-SPACES THRU 0100-SKIP-SPACES-EXIT
001000         UNTIL WS-IDX > 20
001010            OR QRY-DESIG-ECHO (WS-IDX:1) NOT = SPACE.
001020*
001030     PERFORM 0200-SCAN-INT-DIGITS THRU 0200-SCAN-INT-DIGITS-EXIT
001040         UNTIL WS-IDX > 20
001050            OR QRY-DESIG-ECHO (WS-IDX:1) NOT NUMERIC.
001060*
001070     IF WS-INT-DIGIT-COUNT = ZERO
001080        GO TO 0900-RAISE-FORMAT-ERROR.
001090*
001100     IF WS-IDX NOT > 20
001110        AND QRY-DESIG-ECHO (WS-IDX:1) = CC-DOT
001120           ADD 1                   TO WS-IDX
001130           PERFORM 0300-SCAN-DEC-DIGITS
001140                THRU 0300-SCAN-DEC-DIGITS-EXIT
001150               UNTIL WS-IDX > 20
001160                  OR QRY-DESIG-ECHO (WS-IDX:1) NOT NUMERIC
001170                  OR QRY-SIZE-DEC-DIGITS-CNT = 3
001180           PERFORM 0310-SCALE-DEC-DIGITS
001190                THRU 0310-SCALE-DEC-DIGITS-EXIT
001200     END-IF.
001210*
001220     PERFORM 0100-SKIP-SPACES THRU 0100-SKIP-SPACES-EXIT
001230         UNTIL WS-IDX > 20
001240            OR QRY-DESIG-ECHO (WS-IDX:1) NOT = SPACE.
001250*
001260     PERFORM 0400-SCAN-LETTER-GROUP
001270          THRU 0400-SCAN-LETTER-GROUP-EXIT
001280         UNTIL WS-IDX > 20
001290            OR QRY-DESIG-ECHO (WS-IDX:1) IS NOT ALPHA-ONLY.
001300*
001310     IF QRY-LETTER-GROUP-LEN = ZERO
001320        GO TO 0900-RAISE-FORMAT-ERROR.
001330*
001340     PERFORM 0100-SKIP-SPACES THRU 0100-SKIP-SPACES-EXIT
001350         UNTIL WS-IDX > 20
001360            OR QRY-DESIG-ECHO (WS-IDX:1) NOT = SPACE.
001370*
001380     PERFORM 0500-SCAN-GRADE-DIGITS
001390          THRU 0500-SCAN-GRADE-DIGITS-EXIT
001400         UNTIL WS-IDX > 20
001410            OR QRY-DESIG-ECHO (WS-IDX:1) NOT NUMERIC
001420            OR WS-GRADE-DIGIT-COUNT = 3.
001430*
001440     IF WS-GRADE-DIGIT-COUNT = ZERO
001450        GO TO 0900-RAISE-FORMAT-ERROR.
001460*
001470     PERFORM 0600-VALIDATE-DOMAIN THRU 0600-VALIDATE-DOMAIN-EXIT.
001480*
001490     GO TO 0000-MAIN-CONTROL-EXIT.
001500*
001510 0900-RAISE-FORMAT-ERROR.
001520     SET MR-BAD-FORMAT              TO TRUE
001530     MOVE QRY-DESIG-ECHO            TO MR-POSITION
001540     MOVE 'DESIGNATION DOES NOT MATCH SIZE/LETTER/GRADE GRAMMAR'
001550                                    TO MR-DESCRIPTION.
001560*    do not fall through into the scan paragraphs below -
001570*    GOBACK here, same as RAISE-INVALID-VERSION and the other
001580*    RAISE- error paragraphs in SRC-X60I001.                MI4715
001590     GOBACK.
001600*
001610 0000-MAIN-CONTROL-EXIT. EXIT.
001620*    likewise on the accepted path - without this GOBACK, control
001630*    drops into 0100-SKIP-SPACES and re-runs the whole scan a
001640*    second uncontrolled time.                               MI4715
001650     GOBACK.
001660*
001670*-----------------------------------------------------------------
001680 0100-SKIP-SPACES.
001690     ADD 1                         TO WS-IDX.
001700 0100-SKIP-SPACES-EXIT. EXIT.
001710*
001720*-----------------------------------------------------------------
001730 0200-SCAN-INT-DIGITS.
001740     MOVE QRY-DESIG-ECHO (WS-IDX:1) TO WS-CHAR
001750     COMPUTE QRY-SIZE-INT = QRY-SIZE-INT * 10 + WS-DIGIT
001760     ADD 1                         TO WS-IDX
001770     ADD 1                         TO WS-INT-DIGIT-COUNT.
001780 0200-SCAN-INT-DIGITS-EXIT. EXIT.
001790*
001800*-----------------------------------------------------------------
001810 0300-SCAN-DEC-DIGITS.
001820     MOVE QRY-DESIG-ECHO (WS-IDX:1) TO WS-CHAR
001830     COMPUTE QRY-SIZE-DEC = QRY-SIZE-DEC * 10 + WS-DIGIT
001840     ADD 1                         TO WS-IDX
001850     ADD 1                         TO QRY-SIZE-DEC-DIGITS-CNT.
001860 0300-SCAN-DEC-DIGITS-EXIT. EXIT.
001870*
001880*-----------------------------------------------------------------
001890*    decimal digits accumulate left-to-right (5 -> 5, 24 -> 24);
001900*    scale up to thousandths once the run is known - '.5' must
001910*    land on 500, not 5, in QRY-SIZE-DEC.               MI3122
001920 0310-SCALE-DEC-DIGITS.
001930     IF QRY-SIZE-DEC-DIGITS-CNT > ZERO
001940        AND QRY-SIZE-DEC-DIGITS-CNT < 3
001950           COMPUTE QRY-SIZE-DEC = QRY-SIZE-DEC *
001960               (10 ** (3 - QRY-SIZE-DEC-DIGITS-CNT))
001970     END-IF.
001980 0310-SCALE-DEC-DIGITS-EXIT. EXIT.
001990*
002000*-----------------------------------------------------------------
002010 0400-SCAN-LETTER-GROUP.
002020     ADD 1                         TO QRY-LETTER-GROUP-LEN
002030     IF QRY-LETTER-GROUP-LEN NOT > 4
002040        MOVE QRY-DESIG-ECHO (WS-IDX:1)
002050              TO QRY-LETTER-GROUP (QRY-LETTER-GROUP-LEN:1)
002060     END-IF
002070     ADD 1                         TO WS-IDX.
002080 0400-SCAN-LETTER-GROUP-EXIT. EXIT.
002090*
002100*-----------------------------------------------------------------
002110 0500-SCAN-GRADE-DIGITS.
002120     MOVE QRY-DESIG-ECHO (WS-IDX:1) TO WS-CHAR
002130     COMPUTE QRY-GRADE = QRY-GRADE * 10 + WS-DIGIT
002140     ADD 1                         TO WS-IDX
002150     ADD 1                         TO WS-GRADE-DIGIT-COUNT.
002160 0500-SCAN-GRADE-DIGITS-EXIT. EXIT.
002170*
002180*-----------------------------------------------------------------
002190*    validator - domain enforced per SPEC: size > 0 and <= 500,
002200*    grade 5 thru 13.                                   MI3650
002210 0600-VALIDATE-DOMAIN.
002220     IF QRY-SIZE = ZERO OR QRY-SIZE > 500.000
002230        SET MR-BAD-SIZE             TO TRUE
002240        MOVE QRY-DESIG-ECHO         TO MR-POSITION
002250        MOVE 'NOMINAL SIZE ABOVE 500 MM IS UNSUPPORTED'
002260                                    TO MR-DESCRIPTION
002270        GO TO 0600-VALIDATE-DOMAIN-EXIT
002280     END-IF.
002290*
002300     IF QRY-GRADE < 5 OR QRY-GRADE > 13
002310        SET MR-BAD-GRADE            TO TRUE
002320        MOVE QRY-DESIG-ECHO         TO MR-POSITION
002330        MOVE 'IT GRADE MUST BE IN THE RANGE 5 THRU 13'
002340                                    TO MR-DESCRIPTION
002350        GO TO 0600-VALIDATE-DOMAIN-EXIT
002360     END-IF.
002370*
002380*    the scanner captures the whole run of letters for the
002390*    diagnostic trail, but only a lone letter is a supported
002400*    deviation - a group of two or more is not in the h/g/f/k/m
002410*    set under any reading of it.                        MI3802
002420     IF QRY-LETTER-GROUP-LEN > 1
002430        SET MR-BAD-DEVIATION        TO TRUE
002440        MOVE QRY-DESIG-ECHO         TO MR-POSITION
002450        MOVE 'ONLY A SINGLE DEVIATION LETTER IS SUPPORTED'
002460                                    TO MR-DESCRIPTION
002470     END-IF.
002480 0600-VALIDATE-DOMAIN-EXIT. EXIT.
