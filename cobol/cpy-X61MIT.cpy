000010*-----------------------------------------------------------------
000020* X61MIT
000030* **++ ISO 286-1 standard tolerance (IT) table, size segments
000040* by grades 5 thru 13, in micrometres.  Compiled-in constants -
000050* loaded by REDEFINES of a packed literal, one row per segment:
000060* segment upper bound (3 digits) followed by IT5..IT13
000070* (9 x 3 digits), 30 characters per row, 13 rows.
000080*-----------------------------------------------------------------
000090 01  WK-IT-TABLE-LITERAL.
000100     05  FILLER                     PIC X(390) VALUE
000110         '003004006010014025040060100140'
000120      -  '006005008012018030048075120180'
000130      -  '010006009015022036058090150220'
000140      -  '018008011018027043070110180270'
000150      -  '030009013021033052084130210330'
000160      -  '050011016025039062100160250390'
000170      -  '080013019030046074120190300460'
000180      -  '120015022035054087140220350540'
000190      -  '180018025040063100160250400630'
000200      -  '250020029046072115185290460720'
000210      -  '315023032052081130210320520810'
000220      -  '400025036057089140230360570890'
000230      -  '500027040063097155250400630970'.
000240*
000250 01  WK-IT-TABLE REDEFINES WK-IT-TABLE-LITERAL.
000260     05  IT-SEG OCCURS 13 TIMES INDEXED BY IT-SEG-IDX.
000270         10  IT-SEG-BOUND           PIC 9(3).
000280         10  IT-GRADE-VAL OCCURS 9 TIMES
000290                          INDEXED BY IT-GRADE-IDX
000300                                    PIC 9(3).
