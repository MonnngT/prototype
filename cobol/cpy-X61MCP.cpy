000010*-----------------------------------------------------------------
000020* X61MCP
000030* **++ hole/shaft behaviour selector and calc parameter area,
000040* passed from the caller into X61P003.
000050*-----------------------------------------------------------------
000060 01  CALC-BEHAVIOR-AREA.
000070     05  CALC-BEHAVIOR              PIC X(1)   VALUE SPACE.
000080         88  HOLE-BEHAVIOR                 VALUE 'H'.
000090         88  SHAFT-BEHAVIOR                VALUE 'S'.
000100     05  FILLER REDEFINES CALC-BEHAVIOR.
000110         10  CALC-BEHAVIOR-X        PIC X(1).
000120*
000130 01  CALC-PARM-AREA.
000140     05  CALC-SIZE                  PIC 9(3)V9(3).
000150     05  CALC-LETTER                PIC X(1).
000160     05  CALC-LETTER-LOWER          PIC X(1)   VALUE SPACE.
000170     05  CALC-GRADE                 PIC 9(2).
000180     05  FILLER                     PIC X(10).
