000010*-----------------------------------------------------------------
000020* X61MQR
000030* **++ parsed-designation comm. area shared between X61P001
000040* (caller) and X61P002 (parse/validate).  QRY-DESIG-ECHO holds a
000050* copy of the 20-byte query-file record moved in by X61P001 -
000060* the FD record itself carries no FILLER, per the 20-byte record
000070* length fixed by SPEC.
000080*-----------------------------------------------------------------
000090 01  WK-QRY-COMM-AREA.
000100     05  QRY-DESIG-ECHO             PIC X(20).
000110*    ---- parsed nominal size, assembled digit by digit ------
000120     05  QRY-SIZE-COMBINED.
000130         10  QRY-SIZE-INT           PIC 9(3).
000140         10  QRY-SIZE-DEC           PIC 9(3).
000150     05  QRY-SIZE REDEFINES QRY-SIZE-COMBINED
000160                                    PIC 9(3)V9(3).
000170     05  QRY-SIZE-DEC-DIGITS-CNT    PIC 9(1)   COMP.
000180*
000190*    ---- parsed deviation-letter group ------------------------
000200     05  QRY-LETTER-GROUP           PIC X(4)   VALUE SPACE.
000210     05  QRY-LETTER REDEFINES QRY-LETTER-GROUP.
000220         10  QRY-LETTER-1ST         PIC X(1).
000230         10  FILLER                 PIC X(3).
000240     05  QRY-LETTER-GROUP-LEN       PIC 9(2)   COMP.
000250*
000260*    ---- parsed IT grade, assembled digit by digit ------------
000270     05  QRY-GRADE-DIGITS           PIC X(3)   VALUE ZERO.
000280     05  QRY-GRADE REDEFINES QRY-GRADE-DIGITS
000290                                    PIC 9(3).
000300*
000310     05  FILLER                     PIC X(10).
