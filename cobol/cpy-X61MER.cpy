000010*-----------------------------------------------------------------
000020* X61MER
000030* **++ error/reject record - one per rejected query.  X61P001
000040* alone fills this in WORKING-STORAGE, in 2400-WRITE-REJECT,
000050* from the MR-RESULT/MR-POSITION/MR-DESCRIPTION (X61MCR) a CALL
000055* to X61P002 or X61P003 hands back - neither called program
000057* receives or sets ERR-RECORD itself.
000060*-----------------------------------------------------------------
000070 01  ERR-RECORD.
000080     05  ERR-DESIG                  PIC X(20).
000090     05  ERR-CODE                   PIC X(2).
000100         88  ERR-IS-FORMAT              VALUE 'FM'.
000110         88  ERR-IS-SIZE                VALUE 'SZ'.
000120         88  ERR-IS-GRADE               VALUE 'GR'.
000130         88  ERR-IS-NO-IT               VALUE 'IT'.
000140         88  ERR-IS-DEVIATION           VALUE 'DV'.
000150     05  ERR-TEXT                   PIC X(40).
000160     05  FILLER                     PIC X(10).
